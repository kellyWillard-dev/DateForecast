000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For Forecast         *
000500*         Result File                     *
000600*   One record per output date row        *
000700*******************************************
000800*  File size 80 bytes.
000900*
001000* 10/02/26 kl  - DF-1   Created.
001100*
001200*
001300*  Res-Id             - echoed Req-Id.
001400*  Res-Original-Date  - unadjusted / anniversary date.
001500*  Res-Adjusted-Date  - date after avoidance adjust.
001600*  Res-Adjusted-Flag  - Y = moved, N = unchanged.
001700*  Res-Sequence-No    - 1-based position in period.
001800*
001900 01  DF-Result-Record.
002000     03  Res-Id                pic 9(8).
002100     03  Res-Original-Date     pic 9(8).
002200     03  Res-Adjusted-Date     pic 9(8).
002300     03  Res-Adjusted-Flag     pic x(1).
002400     03  Res-Sequence-No       pic 9(3).
002500     03  filler                pic x(52).
002600*
