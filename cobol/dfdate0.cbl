000100*****************************************************************
000200*                                                               *
000300*               Date Step / Day-Of-Week Utility                 *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification   division.
000800*========================
000900*
001000 program-id.       dfdate0.
001100 author.           V B Coen.
001200 installation.     Applewood Computers.
001300 date-written.     14/03/1983.
001400 date-compiled.
001500 security.         Copyright (C) 1983-2026, Vincent Bryan Coen.
001600                    Distributed under the GNU General
001700                    Public License.
001800                    See the file COPYING for details.
001900*
002000*    Remarks.            Hand-coded date arithmetic called by
002100*                        DF000 and DFHOL0 - day of week
002200*                        (nth-weekday-of-month and weekend
002300*                        tests), add/subtract one calendar day
002400*                        (handles month and year roll-over) and a
002500*                        leap-year test.  No compiler date
002600*                        intrinsics are used - this shop's
002700*                        COBOL-74 base compiler has none, so the
002800*                        Zeller's-Congruence-style formula below
002900*                        is hand arithmetic, the way MAPS04 hand
003000*                        built its date checks before the
003100*                        GnuCobol migration.
003200*
003300* changes:
003400* 14/03/1983 vbc - Created for the Date-Forecast engine
003500* (DF000/DFHOL0).
003600* 02/05/1983 djm - .01 Added Subtract-One-Day (forecast Before
003700*                      direction needs it as well as
003800*                      Add-One-Day).
003900* 19/11/1983 djm - .02 Leap-year test split out as its own
004000*                      function so DFHOL0 can size February for
004100*                      last-weekday calcs. only 12 holidays
004200*                      table.
004300* 07/02/1984 vbc - .03 Year roll-over on Dec 31 <-> Jan 1
004400*                      confirmed against NEWYEARS weekend-shift
004500*                      cases.
004600* 22/08/1985 trh - .04 Corrected Zeller constant - was one day
004700*                      out for all dates before 1st March in a
004800*                      leap year.
004900* 14/09/1998 vbc -     Y2K readiness review - all dates carried
005000*                      as CCYYMMDD (4-digit year), century
005100*                      arithmetic already in use below, no change
005200*                      required.
005300* 21/01/1999 djm -     Y2K sign-off logged per audit memo
005400* AP-Y2K-07.
005500* 29/01/2009 vbc -     Migration to GNU Cobol.  Left the
005600*                      hand-coded Zeller/day-step logic alone
005700*                      deliberately - the intrinsic FUNCTIONs now
005800*                      available are not used here so this module
005900*                      stays portable to the older sites still on
006000*                      the COBOL-74 base compiler.
006100* 16/04/2024 vbc -     Copyright notice update superseding all
006200*                      previous notices.
006300* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
006400* 13/11/2025 djm -     Capitalise vars, paragraphs etc to match
006500*                      current house style.
006600* 09/02/2026 kl  - DF-1 Split out of the original single forecast
006700*                      routine so DFHOL0 could share it without
006800*                      duplicating the day-step arithmetic.
006900*
007000******************************************************************
007100*
007200* Copyright Notice.
007300* ****************
007400*
007500* This notice supersedes all prior copyright notices & was
007600* updated 2024-04-16.
007700*
007800* These files and programs are part of the Applewood Computers
007900* Accounting System and is Copyright (c) Vincent B Coen.
008000* 1976-2026 and later.
008100*
008200* This program is now free software; you can redistribute it
008300* and/or modify it under the terms listed here and of the GNU
008400* General Public License as published by the Free Software
008500* Foundation; version 3 and later as revised for PERSONAL USAGE
008600* ONLY and that includes for use within a business but EXCLUDES
008700* repackaging or for Resale, Rental or Hire in ANY way.
008800*
008900* ACAS is distributed in the hope that it will be useful, but
009000* WITHOUT ANY WARRANTY; without even the implied warranty of
009100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
009200* GNU General Public License for more details.
009300*
009400******************************************************************
009500*
009600 environment      division.
009700*========================
009800*
009900 configuration    section.
010000 special-names.
010100     class numeric-day is "0" "1" "2" "3" "4" "5" "6" "7" "8" "9".
010200*
010300 input-output     section.
010400*-----------------------
010500*
010600 data             division.
010700*========================
010800 working-storage  section.
010900*-----------------------
011000*
011100 77  Prog-Name          pic x(15) value "DFDATE0 (1.0.0)".
011200*
011300 01  WS-Work-Date9          pic 9(8).
011400 01  WS-Work-Date-Grp  redefines  WS-Work-Date9.
011500     03  WS-Work-CCYY       pic 9(4).
011600     03  WS-Work-MM         pic 99.
011700     03  WS-Work-DD         pic 99.
011800*
011900 01  WS-Zeller-Year          pic 9(4).
012000 01  WS-Zeller-Year-Grp  redefines  WS-Zeller-Year.
012100     03  WS-Zeller-CC       pic 99.
012200     03  WS-Zeller-YY       pic 99.
012300*
012400 01  WS-Zeller-Month         pic 99   comp.
012500 01  WS-Zeller-Sum           pic s9(5) comp.
012600 01  WS-Zeller-Div           pic s9(5) comp.
012700 01  WS-Zeller-Rem           pic s9(5) comp.
012800*
012900 01  WS-Months-Table         pic x(24)
013000                             value "312831303130313130313031".
013100 01  WS-Months-Table-Grp  redefines  WS-Months-Table.
013200     03  WS-Month-Days       pic 99  occurs 12.
013300*
013400 01  WS-Leap-Rem-4           pic s9(3) comp.
013500 01  WS-Leap-Rem-100         pic s9(3) comp.
013600 01  WS-Leap-Rem-400         pic s9(3) comp.
013700 01  WS-Leap-Div             pic s9(5) comp.
013800 01  WS-This-Month-Days      pic 99    comp.
013900*
014000 linkage          section.
014100*-----------------------
014200*
014300 copy  "wsdfdt0.cob".
014400*
014500 procedure        division using DFDATE0-WS.
014600*===========================================
014700*
014800 da000-Main.
014900     if       DFDATE0-Function = "W"
015000              go to da020-Day-Of-Week.
015100     if       DFDATE0-Function = "A"
015200              go to da040-Add-One-Day.
015300     if       DFDATE0-Function = "S"
015400              go to da060-Subtract-One-Day.
015500     if       DFDATE0-Function = "L"
015600              go to da080-Leap-Year-Test.
015700     go       to da000-Exit.
015800*
015900 da020-Day-Of-Week.
016000*
016100*    Hand-coded Zeller's-Congruence form.  January and February
016200*    are treated as months 13 and 14 of the PRECEDING year so the
016300*    century split below stays simple - this is the classic
016400*    trick, not an intrinsic FUNCTION.
016500*
016600     move     DFDATE0-Date-Ccyymmdd to WS-Work-Date9.
016700     move     WS-Work-CCYY          to WS-Zeller-Year.
016800     move     WS-Work-MM            to WS-Zeller-Month.
016900     if       WS-Zeller-Month < 3
017000              subtract 1 from WS-Zeller-Year
017100              add      12 to WS-Zeller-Month.
017200*
017300     compute  WS-Zeller-Sum =
017400                 WS-Work-DD
017500               + ((13 * (WS-Zeller-Month + 1)) / 5)
017600               + WS-Zeller-YY
017700               + (WS-Zeller-YY / 4)
017800               + (WS-Zeller-CC / 4)
017900               + (5 * WS-Zeller-CC).
018000     divide   WS-Zeller-Sum by 7 giving WS-Zeller-Div
018100              remainder WS-Zeller-Rem.
018200*
018300*    WS-Zeller-Rem is 0=Saturday 1=Sunday 2=Monday ... 6=Friday -
018400*    re-base to this shop's 1=Sunday .. 7=Saturday convention.
018500*
018600     if       WS-Zeller-Rem = 0
018700              move 7 to DFDATE0-Day-Of-Week
018800     else
018900              move WS-Zeller-Rem to DFDATE0-Day-Of-Week.
019000     go       to da000-Exit.
019100*
019200 da040-Add-One-Day.
019300     move     DFDATE0-Date-Ccyymmdd to WS-Work-Date9.
019400     perform  da090-Set-This-Month-Days thru da090-Exit.
019500     add      1 to WS-Work-DD.
019600     if       WS-Work-DD > WS-This-Month-Days
019700              move 1 to WS-Work-DD
019800              add  1 to WS-Work-MM
019900              if   WS-Work-MM > 12
020000                   move 1 to WS-Work-MM
020100                   add  1 to WS-Work-CCYY
020200              end-if
020300     end-if.
020400     move     WS-Work-Date9 to DFDATE0-Date-Ccyymmdd.
020500     go       to da000-Exit.
020600*
020700 da060-Subtract-One-Day.
020800     move     DFDATE0-Date-Ccyymmdd to WS-Work-Date9.
020900     subtract 1 from WS-Work-DD.
021000     if       WS-Work-DD = 0
021100              subtract 1 from WS-Work-MM
021200              if   WS-Work-MM = 0
021300                   move 12 to WS-Work-MM
021400                   subtract 1 from WS-Work-CCYY
021500              end-if
021600              perform  da090-Set-This-Month-Days thru da090-Exit
021700              move     WS-This-Month-Days to WS-Work-DD
021800     end-if.
021900     move     WS-Work-Date9 to DFDATE0-Date-Ccyymmdd.
022000     go       to da000-Exit.
022100*
022200 da080-Leap-Year-Test.
022300     divide   DFDATE0-Year by 4   giving WS-Leap-Div
022400              remainder WS-Leap-Rem-4.
022500     divide   DFDATE0-Year by 100 giving WS-Leap-Div
022600              remainder WS-Leap-Rem-100.
022700     divide   DFDATE0-Year by 400 giving WS-Leap-Div
022800              remainder WS-Leap-Rem-400.
022900     move     "N" to DFDATE0-Leap-Flag.
023000     if       WS-Leap-Rem-4 = 0
023100        and  (WS-Leap-Rem-100 not = 0 or WS-Leap-Rem-400 = 0)
023200              move "Y" to DFDATE0-Leap-Flag.
023300     go       to da000-Exit.
023400*
023500 da090-Set-This-Month-Days.
023600*
023700*    February needs the leap test - table above carries 28 for
023800*    Feb.
023900*
024000     move     WS-Month-Days (WS-Work-MM) to WS-This-Month-Days.
024100     if       WS-Work-MM = 2
024200              move WS-Work-CCYY to DFDATE0-Year
024300              perform da080-Leap-Year-Test thru da080-Exit
024400              if DFDATE0-Leap-Flag = "Y"
024500                 move 29 to WS-This-Month-Days
024600              end-if.
024700 da090-Exit.  exit.
024800*
024900 da000-Exit.
025000     exit     program.
025100*
