000100*
000200*******************************************
000300*                                          *
000400*  Linkage Area For Calls To DFDATE0      *
000500*   Date-of-week / step-a-day utility     *
000600*******************************************
000700*
000800*  DFDATE0-Function -
000900*      W = Return day of week for DFDATE0-Date-Ccyymmdd
001000*              (1=Sunday 2=Monday 3=Tuesday 4=Wednesday
001100*               5=Thursday 6=Friday 7=Saturday).
001200*      A = Add one day to DFDATE0-Date-Ccyymmdd, in place.
001300*      S = Subtract one day from DFDATE0-Date-Ccyymmdd, in place.
001400*      L = Set DFDATE0-Leap-Flag for DFDATE0-Year.
001500*
001600* 10/02/26 kl  - DF-1   Created.
001700*
001800 01  DFDATE0-WS.
001900     03  DFDATE0-Function       pic x(1).
002000     03  DFDATE0-Date-Ccyymmdd  pic 9(8).
002100     03  DFDATE0-Year           pic 9(4).
002200     03  DFDATE0-Day-Of-Week    pic 9(1).
002300     03  DFDATE0-Leap-Flag      pic x(1).
002400     03  filler                 pic x(4).
002500*
