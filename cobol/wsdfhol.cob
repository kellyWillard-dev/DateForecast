000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For the Observed     *
000500*   Holiday Table passed to/from DFHOL0   *
000600*                                          *
000700*  One row per named holiday per year.    *
000800*     Built fresh on every call - not     *
000900*     a file, just a Linkage area.        *
001000*******************************************
001100*
001200* 10/02/26 kl  - DF-1   Created.  Called once per forecast (or
001300*                       once per anniversary year in a period)
001400*                       keyed off the candidate date's own year -
001500*                       see DF000.
001600*
001700 01  DF-Holiday-Linkage.
001800     03  DF-Holiday-Year          pic 9(4).
001900     03  DF-Holiday-Table.
002000         05  DF-Holiday-Entry     occurs 11.
002100             07  Hol-Year              pic 9(4).
002200             07  Hol-Name               pic x(20).
002300             07  Hol-Date-Ccyymmdd      pic 9(8).
002400     03  filler                   pic x(4).
002500*
