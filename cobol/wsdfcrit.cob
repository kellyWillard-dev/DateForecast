000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For Forecast         *
000500*    Criteria / Direction Enums           *
000600*                                          *
000700*******************************************
000800*
000900* Holds the bit-mask-style avoidance criteria and the adjustment
001000* direction flag carried on every Forecast-Request, expressed as
001100* 88-level condition-names the way other ACAS switch bytes are
001200* expressed (cf. Emp-Status, Emp-HS-Type in wspyemp.cob).
001300*
001400*   Df-Criteria-Value  -  1 = Holiday, 2 = Saturday, 4 = Sunday,
001500*                         6 = Weekend (Sat or Sun, not 2+4 or'd),
001600*                         7 = All-Criteria (Holiday + Weekend),
001700*                         0 = None.
001800*   Df-Direction-Value -  B = Before (step back a day at a time),
001900*                         A = After  (step forward a day at a
002000*                         time).
002100*
002200* 10/02/26 kl  - DF-1   Created for Date-Forecast engine, phase
002300* 1.
002400*
002500 01  DF-Criteria-Constants.
002600     03  DF-Criteria-Value      pic 9(1).
002700         88  Df-Crit-None           value 0.
002800         88  Df-Crit-Holiday        value 1.
002900         88  Df-Crit-Saturday       value 2.
003000         88  Df-Crit-Sunday         value 4.
003100         88  Df-Crit-Weekend        value 6.
003200         88  Df-Crit-All-Criteria   value 7.
003300     03  DF-Direction-Value      pic x(1).
003400         88  Df-Dir-Before          value "B".
003500         88  Df-Dir-After           value "A".
003600     03  filler                  pic x(4).
003700*
