000100*
000200*******************************************
000300*                                          *
000400*  Record Definition For Forecast         *
000500*        Request File                     *
000600*     One record per forecast ask         *
000700*******************************************
000800*  File size 80 bytes.
000900*
001000* 10/02/26 kl  - DF-1   Created.
001100* 17/02/26 kl  - DF-2   Padded to 80 bytes to match Result record.
001200*
001300*
001400*  Req-Date-Ccyymmdd  - target date to forecast.
001500*  Req-Criteria       - 0,1,2,4,6,7 - see wsdfcrit.
001600*  Req-Direction      - B = Before, A = After.
001700*  Req-Period-Years   - 0 = single date, else 1-100.
001800*
001900 01  DF-Request-Record.
002000     03  Req-Id                pic 9(8).
002100     03  Req-Date-Ccyymmdd     pic 9(8).
002200     03  Req-Criteria          pic 9(1).
002300     03  Req-Direction         pic x(1).
002400     03  Req-Period-Years      pic 9(3).
002500     03  filler                pic x(59).
002600*
