000100*****************************************************************
000200*                                                               *
000300*                 Date-Forecast Batch Driver                    *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification   division.
000800*========================
000900*
001000 program-id.       df000.
001100 author.           V B Coen.
001200 installation.     Applewood Computers.
001300 date-written.     07/03/1983.
001400 date-compiled.
001500 security.         Copyright (C) 1983-2026, Vincent Bryan Coen.
001600                    Distributed under the GNU General
001700                    Public License.
001800                    See the file COPYING for details.
001900*
002000*    Remarks.            Reads the Forecast-Request file one
002100*                        record at a time and, for each, either
002200*                        walks a single date backward or forward
002300*                        off a holiday/weekend, or projects the
002400*                        same adjustment across a run of
002500*                        anniversary years, writing one
002600*                        Forecast-Result row per output date.  A
002700*                        period request (REQ- PERIOD-YEARS not
002800*                        zero) always produces its rows sorted
002900*                        into ascending date order before they
003000*                        are written - see BA050 below.  Modelled
003100*                        on the old BUILD-CBASIC driving shape
003200*                        (open, read, process, close) with the
003300*                        payroll register's validate-
003400*                        then-calculate split (cf. MAPS04/MAPS09)
003500*                        carried over into BA020/BA030.
003600*
003700* changes:
003800* 07/03/1983 vbc - Created for the Date-Forecast engine, phase 1.
003900* 18/04/1983 djm - .01 Added period-projection path (BA040-BA061)
004000*                      - originally this program only forecast
004100*                      one date.
004200* 02/05/1983 djm - .02 Subtract-direction wired through to
004300*                      DFDATE0 function S (see BA037).
004400* 19/11/1983 djm - .03 Feb 29 anniversary-in-non-leap-year now
004500*                      excluded from the output set rather than
004600*                      rolling into March - matches the written
004700*                      spec for this run.
004800* 07/02/1984 vbc - .04 Year-boundary note added to BA036 remarks
004900*                      - the holiday table is built once per
005000*                      request, off the candidate's starting
005100*                      year, not rebuilt mid-loop.
005200* 14/09/1998 vbc -     Y2K readiness review - all dates on file
005300*                      and in working storage already carried
005400*                      CCYYMMDD (4-digit year); ACCEPT ... FROM
005500*                      DATE YYYYMMDD already in use for today's
005600*                      date; no change required.
005700* 21/01/1999 djm -     Y2K sign-off logged per audit memo
005800* AP-Y2K-07.
005900* 29/01/2009 vbc -     Migration to GNU Cobol.
006000* 16/04/2024 vbc -     Copyright notice update superseding all
006100*                      previous notices.
006200* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
006300* 09/02/2026 kl  - DF-1 Initial build of the Date-Forecast engine
006400*                      for this request - record layouts in
006500*                      WSDFREQ/WSDFRES, criteria enums in
006600*                      WSDFCRIT, day-math in DFDATE0 and the
006700*                      holiday calendar in DFHOL0.
006800* 17/02/26  kl  - DF-2 Request record padded to 80 bytes to match
006900*                      Result, per WSDFREQ change .01.
007000*
007100******************************************************************
007200*
007300* Copyright Notice.
007400* ****************
007500*
007600* This notice supersedes all prior copyright notices & was
007700* updated 2024-04-16.
007800*
007900* These files and programs are part of the Applewood Computers
008000* Accounting System and is Copyright (c) Vincent B Coen.
008100* 1976-2026 and later.
008200*
008300* This program is now free software; you can redistribute it
008400* and/or modify it under the terms listed here and of the GNU
008500* General Public License as published by the Free Software
008600* Foundation; version 3 and later as revised for PERSONAL USAGE
008700* ONLY and that includes for use within a business but EXCLUDES
008800* repackaging or for Resale, Rental or Hire in ANY way.
008900*
009000* ACAS is distributed in the hope that it will be useful, but
009100* WITHOUT ANY WARRANTY; without even the implied warranty of
009200* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
009300* GNU General Public License for more details.
009400*
009500******************************************************************
009600*
009700 environment      division.
009800*========================
009900*
010000 configuration    section.
010100 special-names.
010200     class numeric-day is "0" "1" "2" "3" "4" "5" "6" "7" "8" "9".
010300*
010400 input-output     section.
010500*-----------------------
010600*
010700 file-control.
010800     select   Forecast-Request-File
010900              assign to "FORECAST-REQUEST-FILE"
011000              organization line sequential
011100              file status  WS-Request-Status.
011200*
011300     select   Forecast-Result-File
011400              assign to "FORECAST-RESULT-FILE"
011500              organization line sequential
011600              file status  WS-Result-Status.
011700*
011800 data             division.
011900*========================
012000*
012100 file             section.
012200*-----------------------
012300*
012400 fd  Forecast-Request-File.
012500     copy  "wsdfreq.cob".
012600*
012700 fd  Forecast-Result-File.
012800     copy  "wsdfres.cob".
012900*
013000 working-storage  section.
013100*-----------------------
013200*
013300 77  Prog-Name          pic x(13) value "DF000 (1.0.0)".
013400*
013500 01  WS-File-Statuses.
013600     03  WS-Request-Status        pic xx.
013700         88  Ws-Request-Eof           value "10".
013800     03  WS-Result-Status         pic xx.
013900     03  filler                   pic x(4).
014000*
014100 01  WS-Eof-Switch               pic x  value "N".
014200     88  Ws-Eof                     value "Y".
014300*
014400 01  WS-Today-Ccyymmdd            pic 9(8).
014500 01  WS-Valid-Switch              pic x  value "N".
014600     88  Ws-Valid-Request            value "Y".
014700*
014800*    Three date-group views - original (the request's own date),
014900*    anniversary (one projected year's date, pre-adjustment) and
015000*    candidate (the value the adjustment loop steps a day at a
015100*    time) - kept as separate fields, same separation of state
015200*    the payroll side keeps between gross-pay and net-pay working
015300*    accumulators.
015400*
015500 01  WS-Original-Date9            pic 9(8).
015600 01  WS-Original-Grp  redefines  WS-Original-Date9.
015700     03  WS-Orig-CCYY                 pic 9(4).
015800     03  WS-Orig-MM                   pic 99.
015900     03  WS-Orig-DD                   pic 99.
016000*
016100 01  WS-Anniversary-Date9         pic 9(8).
016200 01  WS-Anniversary-Grp  redefines  WS-Anniversary-Date9.
016300     03  WS-Anniv-CCYY                pic 9(4).
016400     03  WS-Anniv-MM                  pic 99.
016500     03  WS-Anniv-DD                  pic 99.
016600 01  WS-Anniv-Valid-Switch        pic x.
016700*
016800 01  WS-Candidate-Date9           pic 9(8).
016900 01  WS-Candidate-Grp  redefines  WS-Candidate-Date9.
017000     03  WS-Cand-CCYY                 pic 9(4).
017100     03  WS-Cand-MM                   pic 99.
017200     03  WS-Cand-DD                   pic 99.
017300*
017400 01  WS-Criteria-Met-Switch       pic x  value "N".
017500     88  Ws-Criteria-Met             value "Y".
017600 01  WS-Is-Holiday-Switch         pic x  value "N".
017700     88  Ws-Is-Holiday               value "Y".
017800 01  WS-Is-Saturday-Switch        pic x  value "N".
017900     88  Ws-Is-Saturday              value "Y".
018000 01  WS-Is-Sunday-Switch          pic x  value "N".
018100     88  Ws-Is-Sunday                value "Y".
018200*
018300 01  WS-Holiday-Idx               pic 9(2)  comp.
018400 01  WS-Period-Years              pic 9(3)  comp.
018500 01  WS-Period-Idx                pic 9(3)  comp.
018600 01  WS-Row-Ctr                   pic 9(3)  comp.
018700 01  WS-Write-Idx                 pic 9(3)  comp.
018800 01  WS-Sort-I                    pic 9(3)  comp.
018900 01  WS-Sort-J                    pic 9(3)  comp.
019000*
019100*    Working table for a period-projection request - one row per
019200*    anniversary year, max 100 per REQ-PERIOD-YEARS clamp -
019300*    sorted into ascending-date order before the write-back pass
019400*    (BA050).
019500*
019600 01  WS-Period-Table.
019700     03  WS-Period-Row            occurs 100.
019800         05  WS-Period-Orig-Date      pic 9(8).
019900         05  WS-Period-Adj-Date       pic 9(8).
020000         05  WS-Period-Flag           pic x.
020100         05  filler                   pic x(3).
020200     03  filler                   pic x(4).
020300*
020400 01  WS-Hold-Row.
020500     03  WS-Hold-Orig-Date            pic 9(8).
020600     03  WS-Hold-Adj-Date             pic 9(8).
020700     03  WS-Hold-Flag                 pic x.
020800     03  filler                       pic x(3).
020900*
021000     copy  "wsdfcrit.cob".
021100     copy  "wsdfdt0.cob".
021200     copy  "wsdfhol.cob".
021300*
021400 procedure        division.
021500*==========================
021600*
021700 aa000-Main.
021800     perform  aa010-Open-Files      thru aa010-exit.
021900     perform  aa020-Read-Request    thru aa020-exit.
022000     perform  ab010-Process-Request thru ab010-exit
022100              until Ws-Eof.
022200     perform  aa090-Close-Files     thru aa090-exit.
022300     stop     run.
022400*
022500 aa010-Open-Files.
022600     open     input  Forecast-Request-File
022700              output Forecast-Result-File.
022800     if       WS-Request-Status not = "00"
022900              display "DF000 - UNABLE TO OPEN REQUEST FILE, "
023000                       "STATUS " WS-Request-Status
023100              stop run.
023200     if       WS-Result-Status not = "00"
023300              display "DF000 - UNABLE TO OPEN RESULT FILE, "
023400                       "STATUS " WS-Result-Status
023500              stop run.
023600 aa010-exit. exit.
023700*
023800 aa020-Read-Request.
023900     read     Forecast-Request-File
024000              at end move "Y" to WS-Eof-Switch.
024100 aa020-exit. exit.
024200*
024300 aa090-Close-Files.
024400     close    Forecast-Request-File Forecast-Result-File.
024500 aa090-exit. exit.
024600*
024700 ab010-Process-Request.
024800     if       Req-Period-Years = 0
024900              perform ba020-Validate-Single thru ba020-exit
025000              perform ba030-Forecast-Single thru ba030-exit
025100     else
025200              perform ba040-Forecast-Period thru ba040-exit.
025300     perform  aa020-Read-Request thru aa020-exit.
025400 ab010-exit. exit.
025500*
025600 ba020-Validate-Single.
025700*
025800*    REQ-DATE-CCYYMMDD must be present (non-zero) and strictly
025900*    after today; REQ-CRITERIA/REQ-DIRECTION must carry one of
026000*    the five reachable criteria values and a valid direction
026100*    flag.  A failed check is not an error - BA030 passes the
026200*    input date through unadjusted.
026300*
026400     move     "N" to WS-Valid-Switch.
026500     accept   WS-Today-Ccyymmdd from date yyyymmdd.
026600     if       Req-Date-Ccyymmdd not = 0
026700        and   Req-Date-Ccyymmdd > WS-Today-Ccyymmdd
026800        and  (Req-Criteria = 0 or 1 or 2 or 4 or 6 or 7)
026900        and  (Req-Direction = "B" or Req-Direction = "A")
027000              move "Y" to WS-Valid-Switch.
027100 ba020-exit. exit.
027200*
027300 ba030-Forecast-Single.
027400     move     Req-Id to Res-Id.
027500     move     Req-Date-Ccyymmdd to Res-Original-Date.
027600     move     1 to Res-Sequence-No.
027700     if       not Ws-Valid-Request
027800              move Req-Date-Ccyymmdd to Res-Adjusted-Date
027900              move "N" to Res-Adjusted-Flag
028000     else
028100              move Req-Date-Ccyymmdd to WS-Candidate-Date9
028200              move WS-Cand-CCYY to DF-Holiday-Year
028300              call "dfhol0" using DF-Holiday-Linkage
028400              move Req-Criteria to DF-Criteria-Value
028500              move Req-Direction to DF-Direction-Value
028600              perform ba036-Run-Adjustment-Loop thru ba036-exit
028700              move WS-Candidate-Date9 to Res-Adjusted-Date
028800              if   Res-Adjusted-Date = Res-Original-Date
028900                   move "N" to Res-Adjusted-Flag
029000              else
029100                   move "Y" to Res-Adjusted-Flag
029200              end-if
029300     end-if.
029400     write    DF-Result-Record.
029500 ba030-exit. exit.
029600*
029700 ba036-Run-Adjustment-Loop.
029800*
029900*    Expects WS-Candidate-Date9, DF-Criteria-Value,
030000*    DF-Direction-Value and the DF-Holiday-Linkage table (for the
030100*    candidate's starting year) already set by the caller.  The
030200*    holiday table is built once here, off the starting year, and
030300*    not rebuilt should the candidate cross a 31 Dec/1 Jan
030400*    boundary - none of this calendar's eleven holidays sit close
030500*    enough to that boundary for it to matter.
030600*
030700     perform  ba090-Test-Criteria-Met thru ba090-exit.
030800     perform  ba037-Step-And-Retest thru ba037-exit
030900              until not Ws-Criteria-Met.
031000 ba036-exit. exit.
031100*
031200 ba037-Step-And-Retest.
031300     move     WS-Candidate-Date9 to DFDATE0-Date-Ccyymmdd.
031400     if       Df-Dir-Before
031500              move "S" to DFDATE0-Function
031600     else
031700              move "A" to DFDATE0-Function.
031800     call     "dfdate0" using DFDATE0-WS.
031900     move     DFDATE0-Date-Ccyymmdd to WS-Candidate-Date9.
032000     perform  ba090-Test-Criteria-Met thru ba090-exit.
032100 ba037-exit. exit.
032200*
032300 ba090-Test-Criteria-Met.
032400     move     "N" to WS-Criteria-Met-Switch.
032500     if       not Df-Crit-None
032600              perform ba091-Test-Is-Holiday thru ba091-exit
032700              if   (Df-Crit-Holiday or Df-Crit-All-Criteria)
032800               and  Ws-Is-Holiday
032900                    move "Y" to WS-Criteria-Met-Switch
033000              else
033100                    perform ba095-Test-Day-Of-Week thru ba095-exit
033200                    if    Df-Crit-Saturday and Ws-Is-Saturday
033300                          move "Y" to WS-Criteria-Met-Switch
033400                    else
033500                       if Df-Crit-Sunday and Ws-Is-Sunday
033600                          move "Y" to WS-Criteria-Met-Switch
033700                       else
033800                          if (Df-Crit-Weekend
033900                             or Df-Crit-All-Criteria)
034000                             and (Ws-Is-Saturday or Ws-Is-Sunday)
034100                             move "Y" to WS-Criteria-Met-Switch.
034200 ba090-exit. exit.
034300*
034400 ba091-Test-Is-Holiday.
034500     move     "N" to WS-Is-Holiday-Switch.
034600     move     1 to WS-Holiday-Idx.
034700     perform  ba092-Compare-Holiday-Row thru ba092-exit
034800              until WS-Holiday-Idx > 11 or Ws-Is-Holiday.
034900 ba091-exit. exit.
035000*
035100 ba092-Compare-Holiday-Row.
035200     if       Hol-Date-Ccyymmdd (WS-Holiday-Idx)
035300                                = WS-Candidate-Date9
035400              move "Y" to WS-Is-Holiday-Switch.
035500     add      1 to WS-Holiday-Idx.
035600 ba092-exit. exit.
035700*
035800 ba095-Test-Day-Of-Week.
035900     move     WS-Candidate-Date9 to DFDATE0-Date-Ccyymmdd.
036000     move     "W" to DFDATE0-Function.
036100     call     "dfdate0" using DFDATE0-WS.
036200     move     "N" to WS-Is-Saturday-Switch.
036300     move     "N" to WS-Is-Sunday-Switch.
036400     if       DFDATE0-Day-Of-Week = 7
036500              move "Y" to WS-Is-Saturday-Switch.
036600     if       DFDATE0-Day-Of-Week = 1
036700              move "Y" to WS-Is-Sunday-Switch.
036800 ba095-exit. exit.
036900*
037000 ba040-Forecast-Period.
037100*
037200*    Period clamp: a supplied REQ-PERIOD-YEARS outside 1-100
037300*    falls back to the default of 5 years.  An absent
037400*    REQ-DATE-CCYYMMDD produces no output rows at all - not a row
037500*    of default values.
037600*
037700     move     5 to WS-Period-Years.
037800     if       Req-Period-Years > 0 and Req-Period-Years <= 100
037900              move Req-Period-Years to WS-Period-Years.
038000     move     0 to WS-Row-Ctr.
038100     if       Req-Date-Ccyymmdd not = 0
038200              move Req-Date-Ccyymmdd to WS-Original-Date9
038300              move 0 to WS-Period-Idx
038400              perform ba041-Build-One-Row thru ba041-exit
038500                      WS-Period-Years times.
038600     perform  ba050-Sort-Period-Rows thru ba050-exit.
038700     perform  ba060-Write-Period-Rows thru ba060-exit.
038800 ba040-exit. exit.
038900*
039000 ba041-Build-One-Row.
039100     perform  ba045-Build-Anniversary-Date thru ba045-exit.
039200     if       WS-Anniv-Valid-Switch = "Y"
039300              move WS-Anniversary-Date9 to WS-Candidate-Date9
039400              if   Req-Criteria not = 0
039500                   move WS-Cand-CCYY to DF-Holiday-Year
039600                   call "dfhol0" using DF-Holiday-Linkage
039700                   move Req-Criteria to DF-Criteria-Value
039800                   move Req-Direction to DF-Direction-Value
039900                   perform ba036-Run-Adjustment-Loop
040000                           thru ba036-exit
040100              end-if
040200              add  1 to WS-Row-Ctr
040300              move WS-Anniversary-Date9
040400                   to WS-Period-Orig-Date (WS-Row-Ctr)
040500              move WS-Candidate-Date9
040600                   to WS-Period-Adj-Date (WS-Row-Ctr)
040700              if   WS-Candidate-Date9 = WS-Anniversary-Date9
040800                   move "N" to WS-Period-Flag (WS-Row-Ctr)
040900              else
041000                   move "Y" to WS-Period-Flag (WS-Row-Ctr)
041100              end-if
041200     end-if.
041300     add      1 to WS-Period-Idx.
041400 ba041-exit. exit.
041500*
041600 ba045-Build-Anniversary-Date.
041700*
041800*    Anniversary date = original year + index, same month/day.  A
041900*    Feb 29 anniversary landing in a non-leap target year is an
042000*    invalid calendar date and is excluded from the output set
042100*    rather than rolled forward into March - see change .03
042200*    above.
042300*
042400     compute  WS-Anniv-CCYY = WS-Orig-CCYY + WS-Period-Idx.
042500     move     WS-Orig-MM to WS-Anniv-MM.
042600     move     WS-Orig-DD to WS-Anniv-DD.
042700     move     "Y" to WS-Anniv-Valid-Switch.
042800     if       WS-Anniv-MM = 2 and WS-Anniv-DD = 29
042900              move WS-Anniv-CCYY to DFDATE0-Year
043000              move "L" to DFDATE0-Function
043100              call "dfdate0" using DFDATE0-WS
043200              if   DFDATE0-Leap-Flag not = "Y"
043300                   move "N" to WS-Anniv-Valid-Switch
043400              end-if.
043500 ba045-exit. exit.
043600*
043700 ba050-Sort-Period-Rows.
043800*
043900*    Plain exchange (bubble) sort, ascending on the adjusted date
044000*    - WS-Row-Ctr is never more than 100 so a table search is
044100*    cheap enough here without a SORT verb.
044200*
044300     if       WS-Row-Ctr > 1
044400              move 1 to WS-Sort-I
044500              perform ba051-Sort-Outer-Pass thru ba051-exit
044600                      until WS-Sort-I >= WS-Row-Ctr.
044700 ba050-exit. exit.
044800*
044900 ba051-Sort-Outer-Pass.
045000     move     1 to WS-Sort-J.
045100     perform  ba052-Sort-Inner-Compare thru ba052-exit
045200              until WS-Sort-J >= WS-Row-Ctr.
045300     add      1 to WS-Sort-I.
045400 ba051-exit. exit.
045500*
045600 ba052-Sort-Inner-Compare.
045700     if       WS-Period-Adj-Date (WS-Sort-J)
045800                 > WS-Period-Adj-Date (WS-Sort-J + 1)
045900              move WS-Period-Row (WS-Sort-J) to WS-Hold-Row
046000              move WS-Period-Row (WS-Sort-J + 1)
046100                   to WS-Period-Row (WS-Sort-J)
046200              move WS-Hold-Row to WS-Period-Row (WS-Sort-J + 1).
046300     add      1 to WS-Sort-J.
046400 ba052-exit. exit.
046500*
046600 ba060-Write-Period-Rows.
046700     if       WS-Row-Ctr > 0
046800              move 1 to WS-Write-Idx
046900              perform ba061-Write-One-Row thru ba061-exit
047000                      WS-Row-Ctr times.
047100 ba060-exit. exit.
047200*
047300 ba061-Write-One-Row.
047400     move     Req-Id to Res-Id.
047500     move     WS-Period-Orig-Date (WS-Write-Idx)
047600                                    to Res-Original-Date.
047700     move     WS-Period-Adj-Date (WS-Write-Idx)
047800                                    to Res-Adjusted-Date.
047900     move     WS-Period-Flag (WS-Write-Idx) to Res-Adjusted-Flag.
048000     move     WS-Write-Idx to Res-Sequence-No.
048100     write    DF-Result-Record.
048200     add      1 to WS-Write-Idx.
048300 ba061-exit. exit.
048400*
