000100*****************************************************************
000200*                                                               *
000300*                 Observed Holiday Calendar Builder             *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification   division.
000800*========================
000900*
001000 program-id.       dfhol0.
001100 author.           V B Coen.
001200 installation.     Applewood Computers.
001300 date-written.     21/03/1983.
001400 date-compiled.
001500 security.         Copyright (C) 1983-2026, Vincent Bryan Coen.
001600                    Distributed under the GNU General
001700                    Public License.
001800                    See the file COPYING for details.
001900*
002000*    Remarks.            Builds the eleven-row observed-holiday
002100*                        table for a single calendar year, called
002200*                        once per forecast by DF000 (keyed off
002300*                        the candidate date's own year, since the
002400*                        adjustment loop can cross a 31 Dec / 1
002500*                        Jan boundary).  Five holidays are fixed
002600*                        calendar dates shifted off a weekend
002700*                        onto the nearest weekday (Sat moves back
002800*                        a day, Sun moves forward a day); five
002900*                        are the Nth named weekday of a month;
003000*                        one (Memorial) is the last Monday of
003100*                        May.  Day-of-week and day-step work is
003200*                        delegated to DFDATE0 - this program only
003300*                        knows the eleven calendar rules, same
003400*                        division of labour the shop used between
003500*                        MAPS04 (validation) and MAPS09
003600*                        (calculation) on the payroll side.
003700*
003800* changes:
003900* 21/03/1983 vbc - Created for the Date-Forecast engine (DF000).
004000* 04/06/1983 djm - .01 Corrected Labor Day to 1st Monday, was
004100*                      coded as 2nd by mistake during initial
004200*                      build.
004300* 02/09/1983 djm - .02 Memorial Day last-Monday-of-May logic
004400*                      added - May is always 31 days so no leap
004500*                      test needed.
004600* 14/09/1998 vbc -     Y2K readiness review - DF-Holiday-Year
004700*                      carried 4-digit (9(4)), no 2-digit year
004800*                      stored anywhere in this program, no change
004900*                      required.
005000* 21/01/1999 djm -     Y2K sign-off logged per audit memo
005100* AP-Y2K-07.
005200* 11/06/2021 vbc -     JUNETEENTH added as the twelfth holiday
005300*                      observed by this shop's calendar following
005400*                      the 2021 Federal designation - table
005500*                      widened from 10 to 11 rows accordingly.
005600* 16/04/2024 vbc -     Copyright notice update superseding all
005700*                      previous notices.
005800* 19/09/2025 vbc - 3.3.00 Version update and builds reset.
005900* 09/02/2026 kl  - DF-1 Split fixed-date-shift, Nth-weekday and
006000*                      last-weekday logic into shared paragraphs
006100*                      so the eleven holiday routines stay one
006200*                      line each.
006300*
006400******************************************************************
006500*
006600* Copyright Notice.
006700* ****************
006800*
006900* This notice supersedes all prior copyright notices & was
007000* updated 2024-04-16.
007100*
007200* These files and programs are part of the Applewood Computers
007300* Accounting System and is Copyright (c) Vincent B Coen.
007400* 1976-2026 and later.
007500*
007600* This program is now free software; you can redistribute it
007700* and/or modify it under the terms listed here and of the GNU
007800* General Public License as published by the Free Software
007900* Foundation; version 3 and later as revised for PERSONAL USAGE
008000* ONLY and that includes for use within a business but EXCLUDES
008100* repackaging or for Resale, Rental or Hire in ANY way.
008200*
008300* ACAS is distributed in the hope that it will be useful, but
008400* WITHOUT ANY WARRANTY; without even the implied warranty of
008500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008600* GNU General Public License for more details.
008700*
008800******************************************************************
008900*
009000 environment      division.
009100*========================
009200*
009300 configuration    section.
009400 special-names.
009500     class numeric-day is "0" "1" "2" "3" "4" "5" "6" "7" "8" "9".
009600*
009700 input-output     section.
009800*-----------------------
009900*
010000 data             division.
010100*========================
010200 working-storage  section.
010300*-----------------------
010400*
010500 77  Prog-Name          pic x(15) value "DFHOL0 (1.0.0)".
010600*
010700 01  WS-Candidate-Date9          pic 9(8).
010800 01  WS-Candidate-Grp  redefines  WS-Candidate-Date9.
010900     03  WS-Cand-CCYY       pic 9(4).
011000     03  WS-Cand-MM         pic 99.
011100     03  WS-Cand-DD         pic 99.
011200*
011300 01  WS-Target-Weekday      pic 9(1)  comp.
011400 01  WS-Nth-Occurrence      pic 9(1)  comp.
011500 01  WS-Week-Ctr            pic 9(2)  comp.
011600 01  WS-Table-Index         pic 9(2)  comp.
011700 01  WS-Holiday-Name-Buf    pic x(20).
011800*
011900*    A fixed holiday's month/day is carried as one 4-digit
012000*    literal and split by redefine, rather than two separate
012100*    MOVEs - same habit as the months table in DFDATE0.
012200*
012300 01  WS-MMDD-Literal             pic 9(4).
012400 01  WS-MMDD-Literal-Grp  redefines  WS-MMDD-Literal.
012500     03  WS-MMDD-MM              pic 99.
012600     03  WS-MMDD-DD              pic 99.
012700*
012800*    An Nth-weekday holiday's rule (which weekday, which
012900*    occurrence) is likewise carried as one 2-digit code and
013000*    split by redefine.
013100*
013200 01  WS-Rule-Code                pic 99.
013300 01  WS-Rule-Code-Grp     redefines  WS-Rule-Code.
013400     03  WS-Rule-Weekday          pic 9.
013500     03  WS-Rule-Nth               pic 9.
013600*
013700 linkage          section.
013800*-----------------------
013900*
014000 copy  "wsdfhol.cob".
014100 copy  "wsdfdt0.cob".
014200*
014300 procedure        division using DF-Holiday-Linkage.
014400*====================================================
014500*
014600 ha000-Main.
014700     move     1 to WS-Table-Index.
014800     perform  ha010-Newyears       thru ha010-exit.
014900     perform  ha020-Mlk            thru ha020-exit.
015000     perform  ha030-Presidents     thru ha030-exit.
015100     perform  ha040-Memorial       thru ha040-exit.
015200     perform  ha050-Juneteenth     thru ha050-exit.
015300     perform  ha060-Independence   thru ha060-exit.
015400     perform  ha070-Labor          thru ha070-exit.
015500     perform  ha080-Columbus       thru ha080-exit.
015600     perform  ha090-Veterans       thru ha090-exit.
015700     perform  ha100-Thanksgiving   thru ha100-exit.
015800     perform  ha110-Christmas      thru ha110-exit.
015900     goback.
016000*
016100 ha010-Newyears.
016200     move     0101 to WS-MMDD-Literal.
016300     move     WS-MMDD-MM to WS-Cand-MM.
016400     move     WS-MMDD-DD to WS-Cand-DD.
016500     move     DF-Holiday-Year to WS-Cand-CCYY.
016600     perform  hb010-Fixed-Date-Shift thru hb010-exit.
016700     move     "NEWYEARS            " to WS-Holiday-Name-Buf.
016800     perform  hb090-Store-Row thru hb090-exit.
016900 ha010-exit. exit.
017000*
017100 ha020-Mlk.
017200     move     23 to WS-Rule-Code.
017300     move     WS-Rule-Weekday to WS-Target-Weekday.
017400     move     WS-Rule-Nth to WS-Nth-Occurrence.
017500     move     1 to WS-Cand-MM.
017600     move     DF-Holiday-Year to WS-Cand-CCYY.
017700     perform  hb020-Nth-Weekday thru hb020-exit.
017800     move     "MARTINLUTHERKINGJR " to WS-Holiday-Name-Buf.
017900     perform  hb090-Store-Row thru hb090-exit.
018000 ha020-exit. exit.
018100*
018200 ha030-Presidents.
018300     move     23 to WS-Rule-Code.
018400     move     WS-Rule-Weekday to WS-Target-Weekday.
018500     move     WS-Rule-Nth to WS-Nth-Occurrence.
018600     move     2 to WS-Cand-MM.
018700     move     DF-Holiday-Year to WS-Cand-CCYY.
018800     perform  hb020-Nth-Weekday thru hb020-exit.
018900     move     "PRESIDENTS          " to WS-Holiday-Name-Buf.
019000     perform  hb090-Store-Row thru hb090-exit.
019100 ha030-exit. exit.
019200*
019300 ha040-Memorial.
019400*
019500*    May is always 31 days regardless of leap year - no call to
019600*    DFDATE0's leap test is needed to find the last day of May.
019700*
019800     move     2 to WS-Target-Weekday.
019900     move     5 to WS-Cand-MM.
020000     move     31 to WS-Cand-DD.
020100     move     DF-Holiday-Year to WS-Cand-CCYY.
020200     perform  hb030-Last-Weekday thru hb030-exit.
020300     move     "MEMORIAL            " to WS-Holiday-Name-Buf.
020400     perform  hb090-Store-Row thru hb090-exit.
020500 ha040-exit. exit.
020600*
020700 ha050-Juneteenth.
020800     move     0619 to WS-MMDD-Literal.
020900     move     WS-MMDD-MM to WS-Cand-MM.
021000     move     WS-MMDD-DD to WS-Cand-DD.
021100     move     DF-Holiday-Year to WS-Cand-CCYY.
021200     perform  hb010-Fixed-Date-Shift thru hb010-exit.
021300     move     "JUNETEENTH          " to WS-Holiday-Name-Buf.
021400     perform  hb090-Store-Row thru hb090-exit.
021500 ha050-exit. exit.
021600*
021700 ha060-Independence.
021800     move     0704 to WS-MMDD-Literal.
021900     move     WS-MMDD-MM to WS-Cand-MM.
022000     move     WS-MMDD-DD to WS-Cand-DD.
022100     move     DF-Holiday-Year to WS-Cand-CCYY.
022200     perform  hb010-Fixed-Date-Shift thru hb010-exit.
022300     move     "INDEPENDENCE        " to WS-Holiday-Name-Buf.
022400     perform  hb090-Store-Row thru hb090-exit.
022500 ha060-exit. exit.
022600*
022700 ha070-Labor.
022800     move     21 to WS-Rule-Code.
022900     move     WS-Rule-Weekday to WS-Target-Weekday.
023000     move     WS-Rule-Nth to WS-Nth-Occurrence.
023100     move     9 to WS-Cand-MM.
023200     move     DF-Holiday-Year to WS-Cand-CCYY.
023300     perform  hb020-Nth-Weekday thru hb020-exit.
023400     move     "LABOR               " to WS-Holiday-Name-Buf.
023500     perform  hb090-Store-Row thru hb090-exit.
023600 ha070-exit. exit.
023700*
023800 ha080-Columbus.
023900     move     22 to WS-Rule-Code.
024000     move     WS-Rule-Weekday to WS-Target-Weekday.
024100     move     WS-Rule-Nth to WS-Nth-Occurrence.
024200     move     10 to WS-Cand-MM.
024300     move     DF-Holiday-Year to WS-Cand-CCYY.
024400     perform  hb020-Nth-Weekday thru hb020-exit.
024500     move     "COLUMBUS            " to WS-Holiday-Name-Buf.
024600     perform  hb090-Store-Row thru hb090-exit.
024700 ha080-exit. exit.
024800*
024900 ha090-Veterans.
025000     move     1111 to WS-MMDD-Literal.
025100     move     WS-MMDD-MM to WS-Cand-MM.
025200     move     WS-MMDD-DD to WS-Cand-DD.
025300     move     DF-Holiday-Year to WS-Cand-CCYY.
025400     perform  hb010-Fixed-Date-Shift thru hb010-exit.
025500     move     "VETERANS            " to WS-Holiday-Name-Buf.
025600     perform  hb090-Store-Row thru hb090-exit.
025700 ha090-exit. exit.
025800*
025900 ha100-Thanksgiving.
026000     move     54 to WS-Rule-Code.
026100     move     WS-Rule-Weekday to WS-Target-Weekday.
026200     move     WS-Rule-Nth to WS-Nth-Occurrence.
026300     move     11 to WS-Cand-MM.
026400     move     DF-Holiday-Year to WS-Cand-CCYY.
026500     perform  hb020-Nth-Weekday thru hb020-exit.
026600     move     "THANKSGIVING        " to WS-Holiday-Name-Buf.
026700     perform  hb090-Store-Row thru hb090-exit.
026800 ha100-exit. exit.
026900*
027000 ha110-Christmas.
027100     move     1225 to WS-MMDD-Literal.
027200     move     WS-MMDD-MM to WS-Cand-MM.
027300     move     WS-MMDD-DD to WS-Cand-DD.
027400     move     DF-Holiday-Year to WS-Cand-CCYY.
027500     perform  hb010-Fixed-Date-Shift thru hb010-exit.
027600     move     "CHRISTMAS           " to WS-Holiday-Name-Buf.
027700     perform  hb090-Store-Row thru hb090-exit.
027800 ha110-exit. exit.
027900*
028000 hb010-Fixed-Date-Shift.
028100*
028200*    Saturday(7) observed the preceding Friday, Sunday(1)
028300*    observed the following Monday - all other weekdays stand as
028400*    given.
028500*
028600     move     WS-Candidate-Date9 to DFDATE0-Date-Ccyymmdd.
028700     move     "W" to DFDATE0-Function.
028800     call     "dfdate0" using DFDATE0-WS.
028900     if       DFDATE0-Day-Of-Week = 7
029000              move "S" to DFDATE0-Function
029100              call "dfdate0" using DFDATE0-WS
029200     else
029300        if    DFDATE0-Day-Of-Week = 1
029400              move "A" to DFDATE0-Function
029500              call "dfdate0" using DFDATE0-WS.
029600     move     DFDATE0-Date-Ccyymmdd to WS-Candidate-Date9.
029700 hb010-exit. exit.
029800*
029900 hb020-Nth-Weekday.
030000*
030100*    Walk forward from the 1st of the month to the first
030200*    occurrence of WS-Target-Weekday, then step a further
030300*    (WS-Nth-Occurrence - 1) full weeks.
030400*
030500     move     1 to WS-Cand-DD.
030600     move     WS-Candidate-Date9 to DFDATE0-Date-Ccyymmdd.
030700     move     "W" to DFDATE0-Function.
030800     call     "dfdate0" using DFDATE0-WS.
030900     move     DFDATE0-Date-Ccyymmdd to WS-Candidate-Date9.
031000     perform  hb021-Step-To-Weekday thru hb021-exit
031100              until DFDATE0-Day-Of-Week = WS-Target-Weekday.
031200     compute  WS-Week-Ctr = WS-Nth-Occurrence - 1.
031300     perform  hb025-Add-Seven-Days thru hb025-exit
031400              WS-Week-Ctr times.
031500 hb020-exit. exit.
031600*
031700 hb021-Step-To-Weekday.
031800     move     "A" to DFDATE0-Function.
031900     call     "dfdate0" using DFDATE0-WS.
032000     move     DFDATE0-Date-Ccyymmdd to WS-Candidate-Date9.
032100 hb021-exit. exit.
032200*
032300 hb025-Add-Seven-Days.
032400     perform  hb026-Add-One-Day thru hb026-exit 7 times.
032500 hb025-exit. exit.
032600*
032700 hb026-Add-One-Day.
032800     move     WS-Candidate-Date9 to DFDATE0-Date-Ccyymmdd.
032900     move     "A" to DFDATE0-Function.
033000     call     "dfdate0" using DFDATE0-WS.
033100     move     DFDATE0-Date-Ccyymmdd to WS-Candidate-Date9.
033200 hb026-exit. exit.
033300*
033400 hb030-Last-Weekday.
033500*
033600*    Walk backward from the last day of the month (caller has
033700*    already set WS-Cand-DD to that day) until the day-of-week
033800*    matches.
033900*
034000     move     WS-Candidate-Date9 to DFDATE0-Date-Ccyymmdd.
034100     move     "W" to DFDATE0-Function.
034200     call     "dfdate0" using DFDATE0-WS.
034300     move     DFDATE0-Date-Ccyymmdd to WS-Candidate-Date9.
034400     perform  hb031-Step-Back-Weekday thru hb031-exit
034500              until DFDATE0-Day-Of-Week = WS-Target-Weekday.
034600 hb030-exit. exit.
034700*
034800 hb031-Step-Back-Weekday.
034900     move     "S" to DFDATE0-Function.
035000     call     "dfdate0" using DFDATE0-WS.
035100     move     DFDATE0-Date-Ccyymmdd to WS-Candidate-Date9.
035200 hb031-exit. exit.
035300*
035400 hb090-Store-Row.
035500     move     DF-Holiday-Year to Hol-Year (WS-Table-Index).
035600     move     WS-Holiday-Name-Buf to Hol-Name (WS-Table-Index).
035700     move     WS-Candidate-Date9 to
035800                             Hol-Date-Ccyymmdd (WS-Table-Index).
035900     add      1 to WS-Table-Index.
036000 hb090-exit. exit.
036100*
